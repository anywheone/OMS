      ***************************************************************** 00010000
      * OMSS01 PARAMETER PASS AREA                                    * 00020000
      * PASSED/RETURNED QUANTITY AND FILL-RATE ARE CARRIED COMP-3 TO  * 00030000
      * MATCH THE STORED ORDER-MASTER-RECORD REPRESENTATION           * 00040000
      ***************************************************************** 00050000
       01  OMSS01-PARMS.                                                00060000
           03  OMSS01-QUANTITY         PIC S9(14)V9(4) VALUE ZEROES     00070000
                                       COMP-3.                          00080000
           03  FILLER                  REDEFINES OMSS01-QUANTITY.       00090000
               05  OMSS01-QTY-ALPHA    PIC X(10).                       00100000
           03  OMSS01-FILLED-QUANTITY  PIC S9(14)V9(4) VALUE ZEROES     00110000
                                       COMP-3.                          00120000
           03  FILLER                  REDEFINES OMSS01-FILLED-QUANTITY.00130000
               05  OMSS01-FQTY-ALPHA   PIC X(10).                       00140000
           03  OMSS01-REMAINING-QTY    PIC S9(14)V9(4) VALUE ZEROES     00150000
                                       COMP-3.                          00160000
           03  OMSS01-FILL-RATE        PIC S9(03)V9(4) VALUE ZEROES     00170000
                                       COMP-3.                          00180000
           03  OMSS01-ZERO-QTY-SW      PIC X           VALUE 'N'.       00190000
               88  OMSS01-QTY-IS-ZERO          VALUE 'Y'.               00200000
