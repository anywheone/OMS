      ***************************************************************** 00010000
      * UPDATE REQUEST RECORD -- LINE SEQUENTIAL INPUT TO OMSB11      * 00020000
      * ZERO/BLANK IN AN UPD- FIELD MEANS "LEAVE THE STORED FIELD     * 00030000
      * UNCHANGED" -- SEE OMSB11 P30000-APPLY-CHANGES                 * 00040000
      ***************************************************************** 00050000
       01  UPDATE-REQUEST-RECORD.                                       00060000
           05  UPD-ORDER-ID            PIC 9(10).                       00070000
           05  UPD-QUANTITY            PIC S9(14)V9(4).                 00080000
           05  UPD-PRICE               PIC S9(14)V9(4).                 00090000
           05  UPD-STOP-PRICE          PIC S9(14)V9(4).                 00100000
           05  UPD-TIF                 PIC X(03).                       00110000
           05  UPD-VALID-UNTIL         PIC 9(08).                       00120000
           05  UPD-NOTES               PIC X(100).                      00130000
           05  FILLER                  PIC X(05).                       00140000
