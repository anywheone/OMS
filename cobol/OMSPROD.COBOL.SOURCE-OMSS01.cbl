       IDENTIFICATION DIVISION.                                         00010000
       PROGRAM-ID. OMSS01.                                              00020000
       AUTHOR. R L HAENSEL.                                             00030000
       INSTALLATION. MERIDIAN SECURITIES CORP - BATCH SYSTEMS.          00040000
       DATE-WRITTEN. 04/11/1988.                                        00050000
       DATE-COMPILED.                                                   00060000
       SECURITY.  THIS PROGRAM AND ITS LISTING ARE THE PROPERTY OF      00070000
           MERIDIAN SECURITIES CORP AND ARE NOT TO BE REPRODUCED OR     00080000
           DISCLOSED TO UNAUTHORIZED PERSONS WITHOUT WRITTEN PERMISSION.00090000
      *                                                                 00100000
      ***************************************************************** 00110000
      *              ORDER MANAGEMENT SYSTEM (OMS)                   *  00120000
      *                 MERIDIAN SECURITIES CORP                     *  00130000
      *                                                                *00140000
      * PROGRAM :   OMSS01                                            * 00150000
      *                                                                *00160000
      * FUNCTION:   PROGRAM OMSS01 IS A CALLED SUBROUTINE THAT WILL   * 00170000
      *             ACCEPT AN ORDER QUANTITY AND FILLED QUANTITY FROM * 00180000
      *             THE CALLING PROGRAM AND RETURN THE TWO DERIVED    * 00190000
      *             FIELDS CARRIED ON EVERY ORDER MASTER RECORD -     * 00200000
      *             REMAINING QUANTITY AND FILL RATE.  CALLED FROM    * 00210000
      *             THE CREATE, UPDATE AND CANCEL BATCH DRIVERS ANY   * 00220000
      *             TIME AN ORDER-MASTER-RECORD IS ABOUT TO BE        * 00230000
      *             WRITTEN OR REWRITTEN.                              *00240000
      *                                                                *00250000
      * FILES   :   NONE                                               *00260000
      *                                                                *00270000
      * TRANSACTIONS GENERATED:                                        *00280000
      *             NONE                                               *00290000
      *                                                                *00300000
      * PFKEYS  :   NONE                                               *00310000
      *                                                                *00320000
      ***************************************************************** 00330000
      *             PROGRAM CHANGE LOG                                * 00340000
      *             -------------------                               * 00350000
      *                                                                *00360000
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          * 00370000
      *  --------   --------------------  --------------------------  * 00380000
      *                                                                *00390000
      *  04/11/88   R HAENSEL             ORIGINAL PROGRAM.  WRITTEN   *00400000
      *                                   TO CENTRALIZE THE REMAINING- *00410000
      *                                   QUANTITY AND FILL-RATE MATH  *00420000
      *                                   SO OMSB10, OMSB11 AND A      *00430000
      *                                   PLANNED CANCEL DRIVER ALL    *00440000
      *                                   COMPUTE IT THE SAME WAY.     *00450000
      *                                                                *00460000
      *  09/02/91   R HAENSEL             ADDED OMSS01-ZERO-QTY-SW SO  *00470000
      *                                   CALLERS CAN TELL A TRUE 0%   *00480000
      *                                   FILL RATE APART FROM THE     *00490000
      *                                   DIVIDE-BY-ZERO SPECIAL CASE  *00500000
      *                                   (QUANTITY = 0) WITHOUT       *00510000
      *                                   TESTING THE QUANTITY FIELD.  *00520000
      *                                                                *00530000
      *  02/14/95   C WALTHAM             ROUND-HALF-UP CONFIRMED ON   *00540000
      *                                   THE FILL-RATE DIVIDE PER     *00550000
      *                                   SETTLEMENTS DESK REQUEST -   *00560000
      *                                   TRUNCATION WAS UNDERSTATING  *00570000
      *                                   PARTIAL-FILL PERCENTAGES ON  *00580000
      *                                   THE 4:00 PM BLOTTER.         *00590000
      *                                                                *00600000
      *  11/03/98   D PRUETT              YEAR 2000 READINESS REVIEW - *00610000
      *                                   SUBROUTINE CARRIES NO DATE   *00620000
      *                                   FIELDS, NO CHANGES REQUIRED. *00630000
      *                                   SIGNED OFF PER OMS-Y2K-0042. *00640000
      *                                                                *00650000
      *  06/23/03   J ABERNATHY           TICKET OMS-1187.  CHANGED    *00660000
      *                                   OMSS01-FILL-RATE FROM PIC    *00670000
      *                                   S9(3)V99 TO S9(3)V9(4) TO    *00680000
      *                                   CARRY THE FULL FOUR DECIMAL  *00690000
      *                                   PLACES THE SETTLEMENTS DESK  *00700000
      *                                   BLOTTER NOW EXPECTS.         *00710000
      *                                                                *00720000
      *  01/09/06   C WALTHAM             TICKET OMS-1304.  THE SINGLE* 00730000
      *                                   COMPUTE WAS ROUNDING THE     *00740000
      *                                   FILL RATE AFTER THE *100     *00750000
      *                                   STEP INSTEAD OF BEFORE IT -  *00760000
      *                                   WRONG WHENEVER THE DIVIDE    *00770000
      *                                   DOES NOT TERMINATE AT 4      *00780000
      *                                   DECIMALS.  SPLIT INTO A      *00790000
      *                                   ROUNDED DIVIDE INTO WMF-FILL-*00800000
      *                                   RATIO FOLLOWED BY AN EXACT   *00810000
      *                                   MULTIPLY BY 100.             *00820000
      *                                                                *00830000
      ***************************************************************** 00840000
           EJECT                                                        00850000
       ENVIRONMENT DIVISION.                                            00860000
       CONFIGURATION SECTION.                                           00870000
       SPECIAL-NAMES.                                                   00880000
           C01 IS TOP-OF-FORM.                                          00890000
       DATA DIVISION.                                                   00900000
           EJECT                                                        00910000
       WORKING-STORAGE SECTION.                                         00920000
      *                                                                 00930000
      ***************************************************************** 00940000
      *    77 LEVEL DATA ITEMS HERE  (SUBSCRIPTS, INDEXES ETC.)       * 00950000
      ***************************************************************** 00960000
      *                                                                 00970000
       77  WS-SUB1                     PIC S9(4) COMP VALUE +0.         00980000
      *                                                                 00990000
      ***************************************************************** 01000000
      *    SWITCHES                                                   * 01010000
      ***************************************************************** 01020000
      *                                                                 01030000
       01  WS-SWITCHES.                                                 01040000
           05  WS-END-OF-PROCESS-SW    PIC X     VALUE 'N'.             01050000
               88  END-OF-PROCESS              VALUE 'Y'.               01060000
               88  NOT-END-OF-PROCESS          VALUE 'N'.               01070000
           05  FILLER                  PIC X(10) VALUE SPACES.          01080000
      *                                                                 01090000
      ***************************************************************** 01100000
      *    MISCELLANEOUS WORK FIELDS                                  * 01110000
      ***************************************************************** 01120000
      *                                                                 01130000
       01  WS-MISCELLANEOUS-FIELDS.                                     01140000
           05  WMF-HUNDRED-FACTOR       PIC S9(05) VALUE +100 COMP-3.   01150000
           05  FILLER                   REDEFINES WMF-HUNDRED-FACTOR.   01160000
               07  WMF-HUNDRED-FACTOR-ALPHA PIC X(03).                  01170000
           05  WMF-FILL-RATIO           PIC S9(03)V9(4) VALUE ZEROES    01180000
                                        COMP-3.                         01190000
           05  WMF-FILL-RATE-WORK       PIC S9(07)V9(8) VALUE ZEROES    01200000
                                        COMP-3.                         01210000
           05  FILLER                   REDEFINES WMF-FILL-RATE-WORK.   01220000
               07  WMF-FRW-WHOLE        PIC S9(07).                     01230000
               07  FILLER               REDEFINES WMF-FRW-WHOLE.        01240000
                   09  FILLER           PIC S9(04).                     01250000
                   09  WMF-FRW-LOW-ORD  PIC 9(03).                      01260000
               07  WMF-FRW-DECIMAL      PIC 9(8).                       01270000
           05  FILLER                   PIC X(06) VALUE SPACES.         01280000
      *                                                                 01290000
      ***************************************************************** 01300000
      *    SUBROUTINE PARAMETER / WORK AREAS                          * 01310000
      ***************************************************************** 01320000
      *                                                                 01330000
           COPY OMSS01CY.                                               01340000
           EJECT                                                        01350000
      ***************************************************************** 01360000
      *    L I N K A G E     S E C T I O N                            * 01370000
      ***************************************************************** 01380000
      *                                                                 01390000
       LINKAGE SECTION.                                                 01400000
      *                                                                 01410000
       01  LS-OMSS01-PARMS             PIC X(35).                       01420000
      *                                                                 01430000
      ***************************************************************** 01440000
      *    P R O C E D U R E    D I V I S I O N                       * 01450000
      ***************************************************************** 01460000
      *                                                                 01470000
       PROCEDURE DIVISION USING LS-OMSS01-PARMS.                        01480000
      *                                                                 01490000
       P00000-MAINLINE.                                                 01500000
      *                                                                 01510000
           MOVE LS-OMSS01-PARMS       TO OMSS01-PARMS.                  01520000
           MOVE 'N'                   TO OMSS01-ZERO-QTY-SW.            01530000
      *                                                                 01540000
      ***************************************************************** 01550000
      *    REMAINING QUANTITY = QUANTITY - FILLED QUANTITY.  BOTH     * 01560000
      *    OPERANDS CARRY 4 DECIMAL PLACES SO THE SUBTRACT IS EXACT - * 01570000
      *    NO ROUNDING IS APPLIED.                                     *01580000
      ***************************************************************** 01590000
      *                                                                 01600000
           SUBTRACT OMSS01-FILLED-QUANTITY FROM OMSS01-QUANTITY         01610000
               GIVING OMSS01-REMAINING-QTY.                             01620000
      *                                                                 01630000
      ***************************************************************** 01640000
      *    FILL RATE = (FILLED QUANTITY / QUANTITY), ROUNDED HALF-UP  * 01650000
      *    TO 4 DECIMAL PLACES FIRST, THEN MULTIPLIED BY 100 AS A     * 01660000
      *    SEPARATE, EXACT STEP.  TICKET OMS-1304 (SEE CHANGE LOG)    * 01670000
      *    - DO NOT COLLAPSE BACK INTO ONE COMPUTE; ROUNDING AFTER    * 01680000
      *    THE *100 GIVES A DIFFERENT ANSWER THAN ROUNDING BEFORE IT. * 01690000
      *    A ZERO ORDER QUANTITY IS A SPECIAL CASE - FILL RATE IS     * 01700000
      *    FORCED TO ZERO RATHER THAN DIVIDING BY ZERO.                *01710000
      ***************************************************************** 01720000
      *                                                                 01730000
           IF OMSS01-QUANTITY          = ZEROES                         01740000
               MOVE 'Y'                TO OMSS01-ZERO-QTY-SW            01750000
               MOVE ZEROES              TO OMSS01-FILL-RATE             01760000
           ELSE                                                         01770000
               COMPUTE WMF-FILL-RATIO ROUNDED =                         01780000
                   OMSS01-FILLED-QUANTITY / OMSS01-QUANTITY             01790000
               MULTIPLY WMF-FILL-RATIO BY WMF-HUNDRED-FACTOR            01800000
                   GIVING OMSS01-FILL-RATE                              01810000
               MOVE OMSS01-FILL-RATE    TO WMF-FILL-RATE-WORK           01820000
           END-IF.                                                      01830000
      *                                                                 01840000
      *    TRACE LEFT IN PLACE PER SETTLEMENTS DESK REQUEST (SEE 02/14/901850000
      *    CHANGE LOG ENTRY) SO A BAD FILL-RATE CAN BE CHASED FROM THE  01860000
      *    JOB LOG WITHOUT A RECOMPILE.                                 01870000
      *                                                                 01880000
           DISPLAY 'OMSS01 FILL RATE WHOLE  = ' WMF-FRW-WHOLE.          01890000
           DISPLAY 'OMSS01 FILL RATE DECML  = ' WMF-FRW-DECIMAL.        01900000
      *                                                                 01910000
           MOVE OMSS01-PARMS           TO LS-OMSS01-PARMS.              01920000
      *                                                                 01930000
           GOBACK.                                                      01940000
      *                                                                 01950000
       P00000-EXIT.                                                     01960000
           EXIT.                                                        01970000
           EJECT                                                        01980000
