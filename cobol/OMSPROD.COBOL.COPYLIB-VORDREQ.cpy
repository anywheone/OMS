      ***************************************************************** 00010000
      * ORDER REQUEST RECORD -- LINE SEQUENTIAL INPUT TO OMSB10       * 00020000
      * (WAS: VSAM PENDING ORDER RECORD, RESTYLED FOR THE ORDER-ENTRY*  00030000
      * CREATE FEED)                                                  * 00040000
      ***************************************************************** 00050000
       01  ORDER-REQUEST-RECORD.                                        00060000
           05  REQ-SECURITY-ID         PIC 9(10).                       00070000
           05  REQ-SIDE                PIC X(04).                       00080000
           05  REQ-ORDER-TYPE          PIC X(10).                       00090000
           05  REQ-QUANTITY            PIC S9(14)V9(4).                 00100000
           05  REQ-PRICE               PIC S9(14)V9(4).                 00110000
           05  REQ-STOP-PRICE          PIC S9(14)V9(4).                 00120000
           05  REQ-TIF                 PIC X(03).                       00130000
           05  REQ-VALID-UNTIL         PIC 9(08).                       00140000
           05  REQ-NOTES               PIC X(100).                      00150000
           05  FILLER                  PIC X(05).                       00160000
