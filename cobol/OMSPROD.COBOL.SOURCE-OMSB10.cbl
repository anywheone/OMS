       IDENTIFICATION DIVISION.                                         00010000
       PROGRAM-ID. OMSB10.                                              00020000
       AUTHOR. R L HAENSEL.                                             00030000
       INSTALLATION. MERIDIAN SECURITIES CORP - BATCH SYSTEMS.          00040000
       DATE-WRITTEN. 05/02/1988.                                        00050000
       DATE-COMPILED.                                                   00060000
       SECURITY.  THIS PROGRAM AND ITS LISTING ARE THE PROPERTY OF      00070000
           MERIDIAN SECURITIES CORP AND ARE NOT TO BE REPRODUCED OR     00080000
           DISCLOSED TO UNAUTHORIZED PERSONS WITHOUT WRITTEN PERMISSION.00090000
      *                                                                 00100000
      ***************************************************************** 00110000
      *              ORDER MANAGEMENT SYSTEM (OMS)                   *  00120000
      *                 MERIDIAN SECURITIES CORP                     *  00130000
      *                                                                *00140000
      * PROGRAM :   OMSB10                                            * 00150000
      *                                                                *00160000
      * FUNCTION:   PROGRAM OMSB10 IS A BATCH PROGRAM THAT WILL READ  * 00170000
      *             THE ORDER REQUEST FILE, VALIDATE EACH REQUEST,    * 00180000
      *             ASSIGN THE NEXT DAILY ORDER NUMBER, AND ESTABLISH * 00190000
      *             A NEW ORDER ON THE ORDER MASTER FILE IN NEW       * 00200000
      *             STATUS.  REJECTED REQUESTS ARE WRITTEN TO THE     * 00210000
      *             REJECT REPORT WITH THE REASON FOR REJECTION.      * 00220000
      *                                                                *00230000
      * FILES   :   ORDER REQUEST FILE    - LINE SEQUENTIAL  (READ)   * 00240000
      *             ORDER MASTER FILE     - RELATIVE    (IN-OUT)      * 00250000
      *             REJECT REPORT         - LINE SEQUENTIAL (OUTPUT)  * 00260000
      *             RUN SUMMARY           - LINE SEQUENTIAL (OUTPUT)  * 00270000
      *                                                                *00280000
      * TRANSACTIONS GENERATED: NONE                                  * 00290000
      *                                                                *00300000
      * PFKEYS  :   NONE                                               *00310000
      *                                                                *00320000
      ***************************************************************** 00330000
      *             PROGRAM CHANGE LOG                                * 00340000
      *             -------------------                               * 00350000
      *                                                                *00360000
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          * 00370000
      *  --------   --------------------  --------------------------  * 00380000
      *                                                                *00390000
      *  05/02/88   R HAENSEL             ORIGINAL PROGRAM.            *00400000
      *                                                                *00410000
      *  08/17/90   R HAENSEL             TICKET OMS-0057.  ORDER-NO   *00420000
      *                                   SEQUENCE WAS RESTARTING AT   *00430000
      *                                   0001 ON THE SECOND CREATE RUN*00440000
      *                                   OF THE SAME BUSINESS DAY -   *00450000
      *                                   P00000-MAINLINE NOW SCANS THE*00460000
      *                                   MASTER FILE ONCE AT STARTUP  *00470000
      *                                   TO SEED WS-TODAY-SEQ-COUNT.  *00480000
      *                                                                *00490000
      *  11/05/98   D PRUETT              TICKET OMS-Y2K-0042.  REPLACE*00500000
      *                                   THE OLD ACCEPT-FROM-DATE/    *00510000
      *                                   CENTURY-WINDOW ROUTINE WITH  *00520000
      *                                   ACCEPT WS-RUN-DATE FROM DATE *00530000
      *                                   YYYYMMDD SO THE RUN DATE AND *00540000
      *                                   EVERY ORDER-NO BUILT FROM IT *00550000
      *                                   CARRY A REAL 4-DIGIT CENTURY.*00560000
      *                                                                *00570000
      *  07/19/02   J ABERNATHY           TICKET OMS-1054.  ADDED THE  *00580000
      *                                   STOP_LIMIT VALIDATION (BOTH  *00590000
      *                                   PRICE AND STOP PRICE REQUIRED*00600000
      *                                   WHICH HAD BEEN LEFT OUT OF   *00610000
      *                                   THE ORIGINAL EDIT LIST.      *00620000
      *                                                                *00630000
      *  03/11/06   C WALTHAM             TICKET OMS-1299.  CALL TO    *00640000
      *                                   OMSS01 ADDED SO A NEWLY      *00650000
      *                                   CREATED ORDER'S REMAINING-QTY*00660000
      *                                   AND FILL-RATE ARE STAMPED ON *00670000
      *                                   THE MASTER RECORD AT CREATE  *00680000
      *                                   TIME INSTEAD OF BEING LEFT   *00690000
      *                                   ZERO UNTIL THE FIRST UPDATE. *00700000
      *                                                                *00710000
      ***************************************************************** 00720000
           EJECT                                                        00730000
       ENVIRONMENT DIVISION.                                            00740000
      *                                                                 00750000
       CONFIGURATION SECTION.                                           00760000
       SPECIAL-NAMES.                                                   00770000
           C01 IS TOP-OF-FORM.                                          00780000
      *                                                                 00790000
       INPUT-OUTPUT SECTION.                                            00800000
      *                                                                 00810000
       FILE-CONTROL.                                                    00820000
      *                                                                 00830000
           SELECT ORDER-REQUEST-FILE  ASSIGN TO ORDREQIN                00840000
                                      ORGANIZATION IS LINE SEQUENTIAL   00850000
                                      FILE STATUS IS WS-ORDREQ-STATUS.  00860000
      *                                                                 00870000
           SELECT ORDER-MASTER-FILE   ASSIGN TO ORDMSTR                 00880000
                                      ORGANIZATION IS RELATIVE          00890000
                                      ACCESS IS DYNAMIC                 00900000
                                      RELATIVE KEY IS WS-ORDMST-RELKEY  00910000
                                      FILE STATUS IS WS-ORDMST-STATUS.  00920000
      *                                                                 00930000
           SELECT REJECT-REPORT-FILE  ASSIGN TO ORDREJPT                00940000
                                      ORGANIZATION IS LINE SEQUENTIAL   00950000
                                      FILE STATUS IS WS-ORDREJ-STATUS.  00960000
      *                                                                 00970000
           SELECT RUN-SUMMARY-FILE    ASSIGN TO ORDSUMPT                00980000
                                      ORGANIZATION IS LINE SEQUENTIAL   00990000
                                      FILE STATUS IS WS-ORDSUM-STATUS.  01000000
           EJECT                                                        01010000
       DATA DIVISION.                                                   01020000
      *                                                                 01030000
       FILE SECTION.                                                    01040000
      *                                                                 01050000
       FD  ORDER-REQUEST-FILE                                           01060000
           LABEL RECORDS ARE STANDARD                                   01070000
           RECORDING MODE IS F                                          01080000
           RECORD CONTAINS 194 CHARACTERS.                              01090000
      *                                                                 01100000
           COPY VORDREQ.                                                01110000
           EJECT                                                        01120000
       FD  ORDER-MASTER-FILE                                            01130000
           LABEL RECORDS ARE STANDARD                                   01140000
           RECORD CONTAINS 256 CHARACTERS.                              01150000
      *                                                                 01160000
           COPY VORDMST.                                                01170000
           EJECT                                                        01180000
       FD  REJECT-REPORT-FILE                                           01190000
           LABEL RECORDS ARE STANDARD                                   01200000
           RECORDING MODE IS F                                          01210000
           RECORD CONTAINS 133 CHARACTERS.                              01220000
      *                                                                 01230000
       01  REJECT-REPORT-REC           PIC X(133).                      01240000
      *                                                                 01250000
       FD  RUN-SUMMARY-FILE                                             01260000
           LABEL RECORDS ARE STANDARD                                   01270000
           RECORDING MODE IS F                                          01280000
           RECORD CONTAINS 80 CHARACTERS.                               01290000
      *                                                                 01300000
       01  RUN-SUMMARY-REC             PIC X(80).                       01310000
           EJECT                                                        01320000
       WORKING-STORAGE SECTION.                                         01330000
      *                                                                 01340000
      ***************************************************************** 01350000
      *    77 LEVEL DATA ITEMS HERE  (SUBSCRIPTS, INDEXES ETC.)       * 01360000
      ***************************************************************** 01370000
      *                                                                 01380000
       77  WS-SUB1                     PIC S9(4) COMP VALUE +0.         01390000
      *                                                                 01400000
      ***************************************************************** 01410000
      *    SWITCHES                                                   * 01420000
      ***************************************************************** 01430000
      *                                                                 01440000
       01  WS-SWITCHES.                                                 01450000
           05  WS-END-OF-PROCESS-SW    PIC X     VALUE SPACES.          01460000
               88  END-OF-PROCESS              VALUE 'Y'.               01470000
           05  WS-SCAN-END-SW          PIC X     VALUE SPACES.          01480000
               88  SCAN-END                     VALUE 'Y'.              01490000
           05  FILLER                  PIC X(08) VALUE SPACES.          01500000
      *                                                                 01510000
      ***************************************************************** 01520000
      *    MISCELLANEOUS WORK FIELDS                                  * 01530000
      ***************************************************************** 01540000
      *                                                                 01550000
       01  WS-MISCELLANEOUS-FIELDS.                                     01560000
           05  WS-ORDREQ-STATUS        PIC XX    VALUE SPACES.          01570000
               88  ORDREQ-OK                    VALUE '  ' '00'.        01580000
               88  ORDREQ-END                   VALUE '10'.             01590000
               88  ORDREQ-ERR                   VALUE '30' '35' '37'.   01600000
           05  WS-ORDMST-STATUS        PIC XX    VALUE SPACES.          01610000
               88  ORDMST-OK                    VALUE '  ' '00'.        01620000
               88  ORDMST-NOTFOUND               VALUE '23'.            01630000
               88  ORDMST-END                   VALUE '10'.             01640000
               88  ORDMST-ERR                   VALUE '30' '35' '37'.   01650000
           05  WS-ORDREJ-STATUS        PIC XX    VALUE SPACES.          01660000
           05  WS-ORDSUM-STATUS        PIC XX    VALUE SPACES.          01670000
           05  WS-RUN-DATE              PIC 9(08) VALUE ZEROES.         01680000
           05  WS-RUN-DATE-R REDEFINES                                  01690000
               WS-RUN-DATE.                                             01700000
               07  WS-RD-CCYY           PIC 9(04).                      01710000
               07  WS-RD-MM             PIC 9(02).                      01720000
               07  WS-RD-DD             PIC 9(02).                      01730000
           05  WS-RUN-TIME              PIC 9(08) VALUE ZEROES.         01740000
           05  WS-RUN-TIME-R REDEFINES                                  01750000
               WS-RUN-TIME.                                             01760000
               07  WS-RT-HH             PIC 9(02).                      01770000
               07  WS-RT-MM             PIC 9(02).                      01780000
               07  WS-RT-SS             PIC 9(02).                      01790000
               07  WS-RT-HUND           PIC 9(02).                      01800000
           05  WS-ORDMST-RELKEY         PIC 9(10) VALUE ZEROES COMP.    01810000
           05  FILLER                   REDEFINES WS-ORDMST-RELKEY.     01820000
               07  WS-ORDMST-RELKEY-ALPHA PIC X(10).                    01830000
           05  WS-NEXT-ORDMST-RELKEY    PIC 9(10) VALUE ZEROES COMP.    01840000
           05  WS-TODAY-SEQ-COUNT       PIC S9(4) VALUE ZEROES COMP.    01850000
           05  WS-HIGH-ORDER-ID         PIC 9(10) VALUE ZEROES COMP.    01860000
           05  WS-REJECT-REASON         PIC X(60) VALUE SPACES.         01870000
           05  WS-REC-READ-CNT          PIC S9(7) VALUE ZEROES COMP.    01880000
           05  WS-REC-ACCEPT-CNT        PIC S9(7) VALUE ZEROES COMP.    01890000
           05  WS-REC-REJECT-CNT        PIC S9(7) VALUE ZEROES COMP.    01900000
           EJECT                                                        01910000
      ***************************************************************** 01920000
      *    REJECT REPORT DETAIL LINE                                  * 01930000
      ***************************************************************** 01940000
      *                                                                 01950000
       01  WS-REJ-DETAIL.                                               01960000
           05  WRJ-ORDER-NO-LIT         PIC X(11) VALUE 'ORDER-REQ #'.  01970000
           05  WRJ-REC-NUMBER           PIC ZZZ,ZZ9.                    01980000
           05  FILLER                   PIC X(02) VALUE SPACES.         01990000
           05  WRJ-REASON               PIC X(60) VALUE SPACES.         02000000
           05  FILLER                   PIC X(54) VALUE SPACES.         02010000
      *                                                                 02020000
      ***************************************************************** 02030000
      *    RUN SUMMARY DETAIL LINES                                   * 02040000
      ***************************************************************** 02050000
      *                                                                 02060000
       01  WS-SUM-TITLE.                                                02070000
           05  FILLER                   PIC X(18) VALUE                 02080000
               'OMSB10 RUN SUMMARY'.                                    02090000
           05  FILLER                   PIC X(62) VALUE SPACES.         02100000
      *                                                                 02110000
       01  WS-SUM-DETAIL.                                               02120000
           05  WSD-LABEL                PIC X(24) VALUE SPACES.         02130000
           05  WSD-COUNT                PIC ZZZ,ZZ9.                    02140000
           05  FILLER                   PIC X(49) VALUE SPACES.         02150000
           EJECT                                                        02160000
           COPY OMSS01CY.                                               02170000
           EJECT                                                        02180000
       PROCEDURE DIVISION.                                              02190000
      *                                                                 02200000
      ***************************************************************** 02210000
      *                                                               * 02220000
      *    PARAGRAPH:  P00000-MAINLINE                                * 02230000
      *                                                               * 02240000
      *    FUNCTION :  PROGRAM ENTRY, OPEN FILES, SEED THE DAILY      * 02250000
      *      SEQUENCE COUNT FROM THE MASTER FILE, DRIVE THE CREATE    * 02260000
      *      LOOP, WRITE THE RUN SUMMARY, CLOSE FILES.                * 02270000
      *                                                               * 02280000
      *    CALLED BY:  NONE                                           * 02290000
      *                                                               * 02300000
      ***************************************************************** 02310000
      *                                                                 02320000
       P00000-MAINLINE.                                                 02330000
      *                                                                 02340000
           ACCEPT WS-RUN-DATE           FROM DATE YYYYMMDD.             02350000
           ACCEPT WS-RUN-TIME           FROM TIME.                      02360000
      *                                                                 02370000
           OPEN INPUT  ORDER-REQUEST-FILE                               02380000
                I-O    ORDER-MASTER-FILE                                02390000
                OUTPUT REJECT-REPORT-FILE                               02400000
                       RUN-SUMMARY-FILE.                                02410000
      *                                                                 02420000
           PERFORM P05000-SEED-SEQUENCE THRU P05000-EXIT                02430000
               UNTIL SCAN-END.                                          02440000
      *                                                                 02450000
           PERFORM P10000-CREATE-LOOP   THRU P10000-EXIT                02460000
               UNTIL ORDREQ-END OR ORDREQ-ERR                           02470000
                     OR END-OF-PROCESS.                                 02480000
      *                                                                 02490000
           PERFORM P90000-WRITE-SUMMARY THRU P90000-EXIT.               02500000
      *                                                                 02510000
           CLOSE ORDER-REQUEST-FILE                                     02520000
                 ORDER-MASTER-FILE                                      02530000
                 REJECT-REPORT-FILE                                     02540000
                 RUN-SUMMARY-FILE.                                      02550000
      *                                                                 02560000
           GOBACK.                                                      02570000
      *                                                                 02580000
       P00000-EXIT.                                                     02590000
           EXIT.                                                        02600000
           EJECT                                                        02610000
      ***************************************************************** 02620000
      *                                                               * 02630000
      *    PARAGRAPH:  P05000-SEED-SEQUENCE                           * 02640000
      *                                                               * 02650000
      *    FUNCTION :  SCAN THE ORDER MASTER FILE SEQUENTIALLY ONE    * 02660000
      *      TIME TO COUNT HOW MANY ORDERS ARE ALREADY DATED TODAY    * 02670000
      *      AND TO FIND THE HIGHEST RELATIVE KEY IN USE, SO THE      * 02680000
      *      CREATE LOOP BELOW CAN ASSIGN ORDER-NO AND RELATIVE KEY    *02690000
      *      VALUES WITHOUT RE-SCANNING THE FILE FOR EVERY RECORD.    * 02700000
      *                                                               * 02710000
      *    CALLED BY:  P00000-MAINLINE                                * 02720000
      *                                                               * 02730000
      ***************************************************************** 02740000
      *                                                                 02750000
       P05000-SEED-SEQUENCE.                                            02760000
      *                                                                 02770000
           READ ORDER-MASTER-FILE NEXT RECORD.                          02780000
      *                                                                 02790000
           IF ORDMST-END                                                02800000
               MOVE 'Y'                 TO WS-SCAN-END-SW               02810000
               GO TO P05000-EXIT.                                       02820000
           IF ORDMST-ERR                                                02830000
               MOVE 'Y'                 TO WS-SCAN-END-SW               02840000
               GO TO P05000-EXIT.                                       02850000
      *                                                                 02860000
           IF ORDMST-ORDER-ID           > WS-HIGH-ORDER-ID              02870000
               MOVE ORDMST-ORDER-ID     TO WS-HIGH-ORDER-ID.            02880000
      *                                                                 02890000
           IF ORDMST-ORDER-DATE         = WS-RUN-DATE                   02900000
               ADD 1                    TO WS-TODAY-SEQ-COUNT.          02910000
      *                                                                 02920000
       P05000-EXIT.                                                     02930000
           EXIT.                                                        02940000
           EJECT                                                        02950000
      ***************************************************************** 02960000
      *                                                               * 02970000
      *    PARAGRAPH:  P10000-CREATE-LOOP                             * 02980000
      *                                                               * 02990000
      *    FUNCTION :  READ ONE ORDER REQUEST, VALIDATE IT, ASSIGN    * 03000000
      *      THE ORDER NUMBER AND RELATIVE KEY, AND WRITE THE NEW     * 03010000
      *      ORDER MASTER RECORD.  INVALID REQUESTS ARE REJECTED.     * 03020000
      *                                                               * 03030000
      *    CALLED BY:  P00000-MAINLINE                                * 03040000
      *                                                               * 03050000
      ***************************************************************** 03060000
      *                                                                 03070000
       P10000-CREATE-LOOP.                                              03080000
      *                                                                 03090000
           READ ORDER-REQUEST-FILE INTO ORDER-REQUEST-RECORD.           03100000
      *                                                                 03110000
           IF ORDREQ-END OR ORDREQ-ERR                                  03120000
               GO TO P10000-EXIT.                                       03130000
      *                                                                 03140000
           ADD 1                        TO WS-REC-READ-CNT.             03150000
           MOVE SPACES                  TO WS-REJECT-REASON.            03160000
      *                                                                 03170000
           PERFORM P20000-VALIDATE-ORDER THRU P20000-EXIT.              03180000
      *                                                                 03190000
           IF WS-REJECT-REASON          NOT = SPACES                    03200000
               PERFORM P80000-WRITE-REJECT THRU P80000-EXIT             03210000
               GO TO P10000-EXIT.                                       03220000
      *                                                                 03230000
           PERFORM P30000-BUILD-ORDER-NO THRU P30000-EXIT.              03240000
           PERFORM P40000-WRITE-MASTER   THRU P40000-EXIT.              03250000
      *                                                                 03260000
       P10000-EXIT.                                                     03270000
           EXIT.                                                        03280000
           EJECT                                                        03290000
      ***************************************************************** 03300000
      *                                                               * 03310000
      *    PARAGRAPH:  P20000-VALIDATE-ORDER                          * 03320000
      *                                                               * 03330000
      *    FUNCTION :  VALIDATES THE INCOMING ORDER REQUEST AGAINST   * 03340000
      *      ITS ORDER TYPE.  PRICE AND STOP PRICE REQUIREMENTS VARY  * 03350000
      *      BY ORDER TYPE; QUANTITY MUST BE PRESENT AND GREATER THAN * 03360000
      *      ZERO FOR EVERY TYPE.                                      *03370000
      *                                                               * 03380000
      *    CALLED BY:  P10000-CREATE-LOOP                             * 03390000
      *                                                               * 03400000
      ***************************************************************** 03410000
      *                                                                 03420000
       P20000-VALIDATE-ORDER.                                           03430000
      *                                                                 03440000
           IF REQ-QUANTITY              NOT > ZERO                      03450000
               MOVE 'QUANTITY MUST BE GREATER THAN ZERO'                03460000
                                         TO WS-REJECT-REASON            03470000
               GO TO P20000-EXIT.                                       03480000
      *                                                                 03490000
           IF REQ-ORDER-TYPE            = 'LIMIT'                       03500000
               IF REQ-PRICE              = ZERO                         03510000
                   MOVE 'PRICE IS REQUIRED FOR LIMIT ORDERS'            03520000
                                         TO WS-REJECT-REASON            03530000
               END-IF                                                   03540000
               GO TO P20000-EXIT.                                       03550000
      *                                                                 03560000
           IF REQ-ORDER-TYPE            = 'STOP'                        03570000
               IF REQ-STOP-PRICE          = ZERO                        03580000
                   MOVE 'STOP PRICE IS REQUIRED FOR STOP ORDERS'        03590000
                                         TO WS-REJECT-REASON            03600000
               END-IF                                                   03610000
               GO TO P20000-EXIT.                                       03620000
      *                                                                 03630000
           IF REQ-ORDER-TYPE            = 'STOP_LIMIT'                  03640000
               IF REQ-PRICE              = ZERO OR                      03650000
                  REQ-STOP-PRICE          = ZERO                        03660000
                   MOVE 'BOTH PRICE AND STOP PRICE ARE REQUIRED'        03670000
                       TO WS-REJECT-REASON (1:38)                       03680000
                   MOVE ' FOR STOP_LIMIT ORDERS'                        03690000
                       TO WS-REJECT-REASON (39:22)                      03700000
               END-IF                                                   03710000
               GO TO P20000-EXIT.                                       03720000
      *                                                                 03730000
       P20000-EXIT.                                                     03740000
           EXIT.                                                        03750000
           EJECT                                                        03760000
      ***************************************************************** 03770000
      *                                                               * 03780000
      *    PARAGRAPH:  P30000-BUILD-ORDER-NO                          * 03790000
      *                                                               * 03800000
      *    FUNCTION :  BUILDS THE ORDER NUMBER FOR A NEW ORDER.  THE  * 03810000
      *      NUMBER IS "ORD" + RUN DATE (CCYYMMDD) + "-" + THE DAILY  * 03820000
      *      SEQUENCE NUMBER, ZERO PADDED TO 4 DIGITS.  WS-TODAY-SEQ- * 03830000
      *      COUNT WAS SEEDED AT STARTUP AND IS BUMPED HERE FOR EVERY * 03840000
      *      ORDER ACCEPTED SO FAR THIS RUN.                           *03850000
      *                                                               * 03860000
      *    CALLED BY:  P10000-CREATE-LOOP                             * 03870000
      *                                                               * 03880000
      ***************************************************************** 03890000
      *                                                                 03900000
       P30000-BUILD-ORDER-NO.                                           03910000
      *                                                                 03920000
           ADD 1                        TO WS-TODAY-SEQ-COUNT.          03930000
           ADD 1                        TO WS-HIGH-ORDER-ID.            03940000
      *                                                                 03950000
           MOVE 'ORD'                   TO ORDMST-ORDNO-PREFIX.         03960000
           MOVE WS-RUN-DATE              TO ORDMST-ORDNO-DATE.          03970000
           MOVE '-'                     TO ORDMST-ORDNO-DASH.           03980000
           MOVE WS-TODAY-SEQ-COUNT        TO ORDMST-ORDNO-SEQ.          03990000
      *                                                                 04000000
       P30000-EXIT.                                                     04010000
           EXIT.                                                        04020000
           EJECT                                                        04030000
      ***************************************************************** 04040000
      *                                                               * 04050000
      *    PARAGRAPH:  P40000-WRITE-MASTER                             *04060000
      *                                                               * 04070000
      *    FUNCTION :  BUILDS AND WRITES THE NEW ORDER MASTER RECORD. * 04080000
      *      COPIES THE REQUEST FIELDS IN, SETS STATUS = NEW, CALLS   * 04090000
      *      OMSS01 FOR THE DERIVED QUANTITIES, AND WRITES THE RECORD * 04100000
      *      AT THE NEXT RELATIVE SLOT.                                *04110000
      *                                                               * 04120000
      *    CALLED BY:  P10000-CREATE-LOOP                             * 04130000
      *                                                               * 04140000
      ***************************************************************** 04150000
      *                                                                 04160000
       P40000-WRITE-MASTER.                                             04170000
      *                                                                 04180000
           MOVE WS-HIGH-ORDER-ID          TO ORDMST-ORDER-ID.           04190000
           MOVE ZEROES                   TO ORDMST-USER-ID.             04200000
           MOVE REQ-SECURITY-ID           TO ORDMST-SECURITY-ID.        04210000
           MOVE REQ-SIDE                  TO ORDMST-SIDE.               04220000
           MOVE REQ-ORDER-TYPE            TO ORDMST-ORDER-TYPE.         04230000
           MOVE REQ-QUANTITY              TO ORDMST-QUANTITY.           04240000
           MOVE REQ-PRICE                 TO ORDMST-PRICE.              04250000
           MOVE REQ-STOP-PRICE            TO ORDMST-STOP-PRICE.         04260000
      *                                                                 04270000
           IF REQ-TIF                    = SPACES                       04280000
               MOVE 'DAY'                 TO ORDMST-TIME-IN-FORCE       04290000
           ELSE                                                         04300000
               MOVE REQ-TIF                TO ORDMST-TIME-IN-FORCE.     04310000
      *                                                                 04320000
           MOVE 'NEW'                     TO ORDMST-STATUS.             04330000
           MOVE ZEROES                   TO ORDMST-FILLED-QUANTITY      04340000
                                            ORDMST-AVERAGE-PRICE        04350000
                                            ORDMST-COMMISSION.          04360000
           MOVE WS-RUN-DATE               TO ORDMST-ORDER-DATE.         04370000
           MOVE WS-RUN-TIME (1:6)         TO ORDMST-ORDER-TIME.         04380000
           MOVE REQ-VALID-UNTIL           TO ORDMST-VALID-UNTIL-DATE.   04390000
           MOVE REQ-NOTES                 TO ORDMST-NOTES.              04400000
      *                                                                 04410000
           MOVE ORDMST-QUANTITY           TO OMSS01-QUANTITY.           04420000
           MOVE ORDMST-FILLED-QUANTITY    TO OMSS01-FILLED-QUANTITY.    04430000
           CALL 'OMSS01'                  USING OMSS01-PARMS.           04440000
      *                                                                 04450000
           MOVE WS-HIGH-ORDER-ID          TO WS-ORDMST-RELKEY.          04460000
           WRITE ORDER-MASTER-RECORD                                    04470000
               INVALID KEY                                              04480000
                   MOVE 'MASTER FILE WRITE FAILED - DUPLICATE KEY'      04490000
                                          TO WS-REJECT-REASON           04500000
                   PERFORM P80000-WRITE-REJECT THRU P80000-EXIT         04510000
                   GO TO P40000-EXIT.                                   04520000
      *                                                                 04530000
           ADD 1                         TO WS-REC-ACCEPT-CNT.          04540000
      *                                                                 04550000
       P40000-EXIT.                                                     04560000
           EXIT.                                                        04570000
           EJECT                                                        04580000
      ***************************************************************** 04590000
      *                                                               * 04600000
      *    PARAGRAPH:  P80000-WRITE-REJECT                             *04610000
      *                                                               * 04620000
      *    FUNCTION :  WRITE ONE LINE TO THE REJECT REPORT NAMING THE * 04630000
      *      INPUT RECORD NUMBER AND THE REJECTION REASON.             *04640000
      *                                                               * 04650000
      *    CALLED BY:  P10000-CREATE-LOOP, P40000-WRITE-MASTER        * 04660000
      *                                                               * 04670000
      ***************************************************************** 04680000
      *                                                                 04690000
       P80000-WRITE-REJECT.                                             04700000
      *                                                                 04710000
           MOVE WS-REC-READ-CNT           TO WRJ-REC-NUMBER.            04720000
           MOVE WS-REJECT-REASON          TO WRJ-REASON.                04730000
           WRITE REJECT-REPORT-REC       FROM WS-REJ-DETAIL.            04740000
           ADD 1                         TO WS-REC-REJECT-CNT.          04750000
      *                                                                 04760000
       P80000-EXIT.                                                     04770000
           EXIT.                                                        04780000
           EJECT                                                        04790000
      ***************************************************************** 04800000
      *                                                               * 04810000
      *    PARAGRAPH:  P90000-WRITE-SUMMARY                            *04820000
      *                                                               * 04830000
      *    FUNCTION :  WRITE THE END-OF-RUN READ/ACCEPT/REJECT COUNTS * 04840000
      *      TO THE RUN SUMMARY FILE.                                 * 04850000
      *                                                               * 04860000
      *    CALLED BY:  P00000-MAINLINE                                * 04870000
      *                                                               * 04880000
      ***************************************************************** 04890000
      *                                                                 04900000
       P90000-WRITE-SUMMARY.                                            04910000
      *                                                                 04920000
           WRITE RUN-SUMMARY-REC         FROM WS-SUM-TITLE.             04930000
      *                                                                 04940000
           MOVE 'ORDER REQUESTS READ     ' TO WSD-LABEL.                04950000
           MOVE WS-REC-READ-CNT            TO WSD-COUNT.                04960000
           WRITE RUN-SUMMARY-REC          FROM WS-SUM-DETAIL.           04970000
      *                                                                 04980000
           MOVE 'ORDERS ACCEPTED         ' TO WSD-LABEL.                04990000
           MOVE WS-REC-ACCEPT-CNT          TO WSD-COUNT.                05000000
           WRITE RUN-SUMMARY-REC          FROM WS-SUM-DETAIL.           05010000
      *                                                                 05020000
           MOVE 'ORDERS REJECTED         ' TO WSD-LABEL.                05030000
           MOVE WS-REC-REJECT-CNT          TO WSD-COUNT.                05040000
           WRITE RUN-SUMMARY-REC          FROM WS-SUM-DETAIL.           05050000
      *                                                                 05060000
       P90000-EXIT.                                                     05070000
           EXIT.                                                        05080000
           EJECT                                                        05090000
