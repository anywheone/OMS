       IDENTIFICATION DIVISION.                                         00010000
       PROGRAM-ID. OMSB11.                                              00020000
       AUTHOR. R L HAENSEL.                                             00030000
       INSTALLATION. MERIDIAN SECURITIES CORP - BATCH SYSTEMS.          00040000
       DATE-WRITTEN. 06/14/1988.                                        00050000
       DATE-COMPILED.                                                   00060000
       SECURITY.  THIS PROGRAM AND ITS LISTING ARE THE PROPERTY OF      00070000
           MERIDIAN SECURITIES CORP AND ARE NOT TO BE REPRODUCED OR     00080000
           DISCLOSED TO UNAUTHORIZED PERSONS WITHOUT WRITTEN PERMISSION.00090000
      *                                                                 00100000
      ***************************************************************** 00110000
      *              ORDER MANAGEMENT SYSTEM (OMS)                   *  00120000
      *                 MERIDIAN SECURITIES CORP                     *  00130000
      *                                                               * 00140000
      * PROGRAM :   OMSB11                                           *  00150000
      *                                                               * 00160000
      * FUNCTION:   PROGRAM OMSB11 IS A BATCH PROGRAM THAT WILL READ *  00170000
      *             THE ORDER UPDATE REQUEST FILE, LOCATE THE MASTER *  00180000
      *             RECORD BY ORDER-ID, REFUSE THE UPDATE IF THE     *  00190000
      *             ORDER IS ALREADY FILLED OR CANCELED, AND APPLY   *  00200000
      *             ONLY THE FIELDS THE REQUEST ACTUALLY CARRIES.    *  00210000
      *             REJECTED REQUESTS ARE WRITTEN TO THE REJECT      *  00220000
      *             REPORT WITH THE REASON FOR REJECTION.            *  00230000
      *                                                               * 00240000
      * FILES   :   UPDATE REQUEST FILE    - LINE SEQUENTIAL (READ)  *  00250000
      *             ORDER MASTER FILE      - RELATIVE     (IN-OUT)   *  00260000
      *             REJECT REPORT          - LINE SEQUENTIAL (OUTPUT)*  00270000
      *             RUN SUMMARY            - LINE SEQUENTIAL (OUTPUT)*  00280000
      *                                                               * 00290000
      * TRANSACTIONS GENERATED: NONE                                 *  00300000
      *                                                               * 00310000
      * PFKEYS  :   NONE                                              * 00320000
      *                                                               * 00330000
      ***************************************************************** 00340000
      *             PROGRAM CHANGE LOG                                * 00350000
      *             -------------------                               * 00360000
      *                                                                *00370000
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          * 00380000
      *  --------   --------------------  --------------------------  * 00390000
      *                                                                *00400000
      *  06/14/88   R HAENSEL             ORIGINAL PROGRAM.            *00410000
      *                                                                *00420000
      *  02/09/91   R HAENSEL             TICKET OMS-0081.  A REWRITE * 00430000
      *                                   OF A RECORD THAT HAD BEEN    *00440000
      *                                   DELETED FROM THE MASTER FILE *00450000
      *                                   SINCE THE UPDATE REQUEST WAS *00460000
      *                                   EXTRACTED WAS ABENDING THE   *00470000
      *                                   JOB.  P10000-UPDATE-LOOP NOW *00480000
      *                                   CHECKS ORDMST-NOTFOUND AND   *00490000
      *                                   REJECTS THE REQUEST INSTEAD. *00500000
      *                                                                *00510000
      *  11/05/98   D PRUETT              TICKET OMS-Y2K-0042.  NO    * 00520000
      *                                   DATE FIELDS OF OUR OWN ARE   *00530000
      *                                   STORED HERE -- WS-RUN-DATE   *00540000
      *                                   IS USED ONLY FOR THE RUN     *00550000
      *                                   SUMMARY TITLE LINE.  REVIEWED*00560000
      *                                   AND SIGNED OFF, NO CHANGE.   *00570000
      *                                                                *00580000
      *  07/19/02   J ABERNATHY           TICKET OMS-1055.  A BLANK   * 00590000
      *                                   UPD-TIF WAS OVERLAYING THE   *00600000
      *                                   STORED TIME-IN-FORCE WITH    *00610000
      *                                   SPACES INSTEAD OF LEAVING IT *00620000
      *                                   ALONE.  P30000-APPLY-CHANGES *00630000
      *                                   NOW TESTS EACH UPD- FIELD    *00640000
      *                                   FOR ITS OWN ZERO/BLANK VALUE *00650000
      *                                   BEFORE MOVING IT.            *00660000
      *                                                                *00670000
      *  03/11/06   C WALTHAM             TICKET OMS-1299.  CALL TO   * 00680000
      *                                   OMSS01 ADDED SO REMAINING-   *00690000
      *                                   QTY AND FILL-RATE ARE        *00700000
      *                                   RECOMPUTED WHENEVER QUANTITY *00710000
      *                                   OR FILLED-QUANTITY CHANGE.   *00720000
      *                                                                *00730000
      ***************************************************************** 00740000
           EJECT                                                        00750000
       ENVIRONMENT DIVISION.                                            00760000
      *                                                                 00770000
       CONFIGURATION SECTION.                                           00780000
       SPECIAL-NAMES.                                                   00790000
           C01 IS TOP-OF-FORM.                                          00800000
      *                                                                 00810000
       INPUT-OUTPUT SECTION.                                            00820000
      *                                                                 00830000
       FILE-CONTROL.                                                    00840000
      *                                                                 00850000
           SELECT UPDATE-REQUEST-FILE ASSIGN TO UPDREQIN                00860000
                                      ORGANIZATION IS LINE SEQUENTIAL   00870000
                                      FILE STATUS IS WS-UPDREQ-STATUS.  00880000
      *                                                                 00890000
           SELECT ORDER-MASTER-FILE   ASSIGN TO ORDMSTR                 00900000
                                      ORGANIZATION IS RELATIVE          00910000
                                      ACCESS IS DYNAMIC                 00920000
                                      RELATIVE KEY IS WS-ORDMST-RELKEY  00930000
                                      FILE STATUS IS WS-ORDMST-STATUS.  00940000
      *                                                                 00950000
           SELECT REJECT-REPORT-FILE  ASSIGN TO ORDREJPT                00960000
                                      ORGANIZATION IS LINE SEQUENTIAL   00970000
                                      FILE STATUS IS WS-ORDREJ-STATUS.  00980000
      *                                                                 00990000
           SELECT RUN-SUMMARY-FILE    ASSIGN TO ORDSUMPT                01000000
                                      ORGANIZATION IS LINE SEQUENTIAL   01010000
                                      FILE STATUS IS WS-ORDSUM-STATUS.  01020000
           EJECT                                                        01030000
       DATA DIVISION.                                                   01040000
      *                                                                 01050000
       FILE SECTION.                                                    01060000
      *                                                                 01070000
       FD  UPDATE-REQUEST-FILE                                          01080000
           LABEL RECORDS ARE STANDARD                                   01090000
           RECORDING MODE IS F                                          01100000
           RECORD CONTAINS 180 CHARACTERS.                              01110000
      *                                                                 01120000
           COPY VORDUPD.                                                01130000
           EJECT                                                        01140000
       FD  ORDER-MASTER-FILE                                            01150000
           LABEL RECORDS ARE STANDARD                                   01160000
           RECORD CONTAINS 256 CHARACTERS.                              01170000
      *                                                                 01180000
           COPY VORDMST.                                                01190000
           EJECT                                                        01200000
       FD  REJECT-REPORT-FILE                                           01210000
           LABEL RECORDS ARE STANDARD                                   01220000
           RECORDING MODE IS F                                          01230000
           RECORD CONTAINS 133 CHARACTERS.                              01240000
      *                                                                 01250000
       01  REJECT-REPORT-REC           PIC X(133).                      01260000
      *                                                                 01270000
       FD  RUN-SUMMARY-FILE                                             01280000
           LABEL RECORDS ARE STANDARD                                   01290000
           RECORDING MODE IS F                                          01300000
           RECORD CONTAINS 80 CHARACTERS.                               01310000
      *                                                                 01320000
       01  RUN-SUMMARY-REC             PIC X(80).                       01330000
           EJECT                                                        01340000
       WORKING-STORAGE SECTION.                                         01350000
      *                                                                 01360000
      ***************************************************************** 01370000
      *    77 LEVEL DATA ITEMS HERE  (SUBSCRIPTS, INDEXES ETC.)       * 01380000
      ***************************************************************** 01390000
      *                                                                 01400000
       77  WS-SUB1                     PIC S9(4) COMP VALUE +0.         01410000
      *                                                                 01420000
      ***************************************************************** 01430000
      *    SWITCHES                                                   * 01440000
      ***************************************************************** 01450000
      *                                                                 01460000
       01  WS-SWITCHES.                                                 01470000
           05  WS-END-OF-PROCESS-SW    PIC X     VALUE SPACES.          01480000
               88  END-OF-PROCESS              VALUE 'Y'.               01490000
           05  FILLER                  PIC X(09) VALUE SPACES.          01500000
      *                                                                 01510000
      ***************************************************************** 01520000
      *    MISCELLANEOUS WORK FIELDS                                  * 01530000
      ***************************************************************** 01540000
      *                                                                 01550000
       01  WS-MISCELLANEOUS-FIELDS.                                     01560000
           05  WS-UPDREQ-STATUS        PIC XX    VALUE SPACES.          01570000
               88  UPDREQ-OK                    VALUE '  ' '00'.        01580000
               88  UPDREQ-END                   VALUE '10'.             01590000
               88  UPDREQ-ERR                   VALUE '30' '35' '37'.   01600000
           05  WS-ORDMST-STATUS        PIC XX    VALUE SPACES.          01610000
               88  ORDMST-OK                    VALUE '  ' '00'.        01620000
               88  ORDMST-NOTFOUND              VALUE '23'.             01630000
               88  ORDMST-ERR                   VALUE '30' '35' '37'.   01640000
           05  WS-ORDREJ-STATUS        PIC XX    VALUE SPACES.          01650000
           05  WS-ORDSUM-STATUS        PIC XX    VALUE SPACES.          01660000
           05  WS-RUN-DATE              PIC 9(08) VALUE ZEROES.         01670000
           05  WS-RUN-DATE-R REDEFINES                                  01680000
               WS-RUN-DATE.                                             01690000
               07  WS-RD-CCYY           PIC 9(04).                      01700000
               07  WS-RD-MM             PIC 9(02).                      01710000
               07  WS-RD-DD             PIC 9(02).                      01720000
           05  WS-RUN-TIME              PIC 9(08) VALUE ZEROES.         01730000
           05  WS-RUN-TIME-R REDEFINES                                  01740000
               WS-RUN-TIME.                                             01750000
               07  WS-RT-HH             PIC 9(02).                      01760000
               07  WS-RT-MM             PIC 9(02).                      01770000
               07  WS-RT-SS             PIC 9(02).                      01780000
               07  WS-RT-HUND           PIC 9(02).                      01790000
           05  WS-ORDMST-RELKEY         PIC 9(10) VALUE ZEROES COMP.    01800000
           05  FILLER                   REDEFINES WS-ORDMST-RELKEY.     01810000
               07  WS-ORDMST-RELKEY-ALPHA PIC X(10).                    01820000
           05  WS-REJECT-REASON         PIC X(60) VALUE SPACES.         01830000
           05  WS-REC-READ-CNT          PIC S9(7) VALUE ZEROES COMP.    01840000
           05  WS-REC-ACCEPT-CNT        PIC S9(7) VALUE ZEROES COMP.    01850000
           05  WS-REC-REJECT-CNT        PIC S9(7) VALUE ZEROES COMP.    01860000
           EJECT                                                        01870000
      ***************************************************************** 01880000
      *    REJECT REPORT DETAIL LINE                                  * 01890000
      ***************************************************************** 01900000
      *                                                                 01910000
       01  WS-REJ-DETAIL.                                               01920000
           05  WRJ-ORDER-NO-LIT         PIC X(11) VALUE 'ORDER-REQ #'.  01930000
           05  WRJ-REC-NUMBER           PIC ZZZ,ZZ9.                    01940000
           05  FILLER                   PIC X(02) VALUE SPACES.         01950000
           05  WRJ-REASON               PIC X(60) VALUE SPACES.         01960000
           05  FILLER                   PIC X(54) VALUE SPACES.         01970000
      *                                                                 01980000
      ***************************************************************** 01990000
      *    RUN SUMMARY DETAIL LINES                                   * 02000000
      ***************************************************************** 02010000
      *                                                                 02020000
       01  WS-SUM-TITLE.                                                02030000
           05  FILLER                   PIC X(18) VALUE                 02040000
               'OMSB11 RUN SUMMARY'.                                    02050000
           05  FILLER                   PIC X(62) VALUE SPACES.         02060000
      *                                                                 02070000
       01  WS-SUM-DETAIL.                                               02080000
           05  WSD-LABEL                PIC X(24) VALUE SPACES.         02090000
           05  WSD-COUNT                PIC ZZZ,ZZ9.                    02100000
           05  FILLER                   PIC X(49) VALUE SPACES.         02110000
           EJECT                                                        02120000
           COPY OMSS01CY.                                               02130000
           EJECT                                                        02140000
       PROCEDURE DIVISION.                                              02150000
      *                                                                 02160000
      ***************************************************************** 02170000
      *                                                               * 02180000
      *    PARAGRAPH:  P00000-MAINLINE                                * 02190000
      *                                                               * 02200000
      *    FUNCTION :  PROGRAM ENTRY, OPEN FILES, DRIVE THE UPDATE    * 02210000
      *      LOOP, WRITE THE RUN SUMMARY, CLOSE FILES.                * 02220000
      *                                                               * 02230000
      *    CALLED BY:  NONE                                           * 02240000
      *                                                               * 02250000
      ***************************************************************** 02260000
      *                                                                 02270000
       P00000-MAINLINE.                                                 02280000
      *                                                                 02290000
           ACCEPT WS-RUN-DATE           FROM DATE YYYYMMDD.             02300000
           ACCEPT WS-RUN-TIME           FROM TIME.                      02310000
      *                                                                 02320000
           OPEN INPUT  UPDATE-REQUEST-FILE                              02330000
                I-O    ORDER-MASTER-FILE                                02340000
                OUTPUT REJECT-REPORT-FILE                               02350000
                       RUN-SUMMARY-FILE.                                02360000
      *                                                                 02370000
           PERFORM P10000-UPDATE-LOOP   THRU P10000-EXIT                02380000
               UNTIL UPDREQ-END OR UPDREQ-ERR                           02390000
                     OR END-OF-PROCESS.                                 02400000
      *                                                                 02410000
           PERFORM P90000-WRITE-SUMMARY THRU P90000-EXIT.               02420000
      *                                                                 02430000
           CLOSE UPDATE-REQUEST-FILE                                    02440000
                 ORDER-MASTER-FILE                                      02450000
                 REJECT-REPORT-FILE                                     02460000
                 RUN-SUMMARY-FILE.                                      02470000
      *                                                                 02480000
           GOBACK.                                                      02490000
      *                                                                 02500000
       P00000-EXIT.                                                     02510000
           EXIT.                                                        02520000
           EJECT                                                        02530000
      ***************************************************************** 02540000
      *                                                               * 02550000
      *    PARAGRAPH:  P10000-UPDATE-LOOP                             * 02560000
      *                                                               * 02570000
      *    FUNCTION :  READ ONE UPDATE REQUEST, LOCATE THE MASTER     * 02580000
      *      RECORD, REJECT IF NOT FOUND OR NOT UPDATABLE, APPLY THE  * 02590000
      *      CHANGES AND REWRITE.                                     * 02600000
      *                                                               * 02610000
      *    CALLED BY:  P00000-MAINLINE                                * 02620000
      *                                                               * 02630000
      ***************************************************************** 02640000
      *                                                                 02650000
       P10000-UPDATE-LOOP.                                              02660000
      *                                                                 02670000
           READ UPDATE-REQUEST-FILE INTO UPDATE-REQUEST-RECORD.         02680000
      *                                                                 02690000
           IF UPDREQ-END OR UPDREQ-ERR                                  02700000
               GO TO P10000-EXIT.                                       02710000
      *                                                                 02720000
           ADD 1                        TO WS-REC-READ-CNT.             02730000
           MOVE SPACES                  TO WS-REJECT-REASON.            02740000
           MOVE UPD-ORDER-ID            TO WS-ORDMST-RELKEY.            02750000
      *                                                                 02760000
           READ ORDER-MASTER-FILE                                       02770000
               INVALID KEY                                              02780000
                   MOVE 'ORDER NOT FOUND'                               02790000
                                         TO WS-REJECT-REASON.           02800000
      *                                                                 02810000
           IF WS-REJECT-REASON          NOT = SPACES                    02820000
               PERFORM P80000-WRITE-REJECT THRU P80000-EXIT             02830000
               GO TO P10000-EXIT.                                       02840000
      *                                                                 02850000
           PERFORM P20000-STATUS-GUARD   THRU P20000-EXIT.              02860000
      *                                                                 02870000
           IF WS-REJECT-REASON          NOT = SPACES                    02880000
               PERFORM P80000-WRITE-REJECT THRU P80000-EXIT             02890000
               GO TO P10000-EXIT.                                       02900000
      *                                                                 02910000
           PERFORM P30000-APPLY-CHANGES  THRU P30000-EXIT.              02920000
           PERFORM P40000-REWRITE-MASTER THRU P40000-EXIT.              02930000
      *                                                                 02940000
       P10000-EXIT.                                                     02950000
           EXIT.                                                        02960000
           EJECT                                                        02970000
      ***************************************************************** 02980000
      *                                                               * 02990000
      *    PARAGRAPH:  P20000-STATUS-GUARD                            * 03000000
      *                                                               * 03010000
      *    FUNCTION :  GUARDS AGAINST UPDATING A CLOSED ORDER.  A     * 03020000
      *      FILLED OR CANCELED ORDER MAY NOT BE UPDATED.              *03030000
      *                                                                *03040000
      *    CALLED BY:  P10000-UPDATE-LOOP                              *03050000
      *                                                               * 03060000
      ***************************************************************** 03070000
      *                                                                 03080000
       P20000-STATUS-GUARD.                                             03090000
      *                                                                 03100000
           IF ORDMST-STATUS-FILLED OR ORDMST-STATUS-CANCELED            03110000
               MOVE 'CANNOT UPDATE ORDER IN STATUS: '                   03120000
                                         TO WS-REJECT-REASON (1:32)     03130000
               MOVE ORDMST-STATUS        TO WS-REJECT-REASON (33:8).    03140000
      *                                                                 03150000
       P20000-EXIT.                                                     03160000
           EXIT.                                                        03170000
           EJECT                                                        03180000
      ***************************************************************** 03190000
      *                                                               * 03200000
      *    PARAGRAPH:  P30000-APPLY-CHANGES                           * 03210000
      *                                                               * 03220000
      *    FUNCTION :  APPLIES THE CHANGED FIELDS TO THE MASTER.  A   * 03230000
      *      ZERO OR BLANK REQUEST FIELD MEANS "LEAVE THE STORED FIELD* 03240000
      *      UNCHANGED" -- ONLY NON-ZERO/NON-BLANK FIELDS ARE MOVED.  * 03250000
      *      OMSS01 IS CALLED TO RECOMPUTE THE DERIVED FIELDS AFTER   * 03260000
      *      THE QUANTITY FIELDS ARE UPDATED.                          *03270000
      *                                                                *03280000
      *    CALLED BY:  P10000-UPDATE-LOOP                              *03290000
      *                                                               * 03300000
      ***************************************************************** 03310000
      *                                                                 03320000
       P30000-APPLY-CHANGES.                                            03330000
      *                                                                 03340000
           IF UPD-QUANTITY               NOT = ZERO                     03350000
               MOVE UPD-QUANTITY         TO ORDMST-QUANTITY.            03360000
      *                                                                 03370000
           IF UPD-PRICE                  NOT = ZERO                     03380000
               MOVE UPD-PRICE            TO ORDMST-PRICE.               03390000
      *                                                                 03400000
           IF UPD-STOP-PRICE             NOT = ZERO                     03410000
               MOVE UPD-STOP-PRICE       TO ORDMST-STOP-PRICE.          03420000
      *                                                                 03430000
           IF UPD-TIF                    NOT = SPACES                   03440000
               MOVE UPD-TIF              TO ORDMST-TIME-IN-FORCE.       03450000
      *                                                                 03460000
           IF UPD-VALID-UNTIL            NOT = ZERO                     03470000
               MOVE UPD-VALID-UNTIL      TO ORDMST-VALID-UNTIL-DATE.    03480000
      *                                                                 03490000
           IF UPD-NOTES                  NOT = SPACES                   03500000
               MOVE UPD-NOTES            TO ORDMST-NOTES.               03510000
      *                                                                 03520000
           MOVE ORDMST-QUANTITY          TO OMSS01-QUANTITY.            03530000
           MOVE ORDMST-FILLED-QUANTITY   TO OMSS01-FILLED-QUANTITY.     03540000
           CALL 'OMSS01'                 USING OMSS01-PARMS.            03550000
      *                                                                 03560000
       P30000-EXIT.                                                     03570000
           EXIT.                                                        03580000
           EJECT                                                        03590000
      ***************************************************************** 03600000
      *                                                               * 03610000
      *    PARAGRAPH:  P40000-REWRITE-MASTER                          * 03620000
      *                                                               * 03630000
      *    FUNCTION :  REWRITE THE UPDATED ORDER MASTER RECORD AT ITS * 03640000
      *      EXISTING RELATIVE SLOT.                                   *03650000
      *                                                                *03660000
      *    CALLED BY:  P10000-UPDATE-LOOP                              *03670000
      *                                                               * 03680000
      ***************************************************************** 03690000
      *                                                                 03700000
       P40000-REWRITE-MASTER.                                           03710000
      *                                                                 03720000
           REWRITE ORDER-MASTER-RECORD                                  03730000
               INVALID KEY                                              03740000
                   MOVE 'MASTER FILE REWRITE FAILED'                    03750000
                                         TO WS-REJECT-REASON            03760000
                   PERFORM P80000-WRITE-REJECT THRU P80000-EXIT         03770000
                   GO TO P40000-EXIT.                                   03780000
      *                                                                 03790000
           ADD 1                         TO WS-REC-ACCEPT-CNT.          03800000
      *                                                                 03810000
       P40000-EXIT.                                                     03820000
           EXIT.                                                        03830000
           EJECT                                                        03840000
      ***************************************************************** 03850000
      *                                                               * 03860000
      *    PARAGRAPH:  P80000-WRITE-REJECT                             *03870000
      *                                                               * 03880000
      *    FUNCTION :  WRITE ONE LINE TO THE REJECT REPORT NAMING THE * 03890000
      *      INPUT RECORD NUMBER AND THE REJECTION REASON.             *03900000
      *                                                                *03910000
      *    CALLED BY:  P10000-UPDATE-LOOP, P40000-REWRITE-MASTER      * 03920000
      *                                                               * 03930000
      ***************************************************************** 03940000
      *                                                                 03950000
       P80000-WRITE-REJECT.                                             03960000
      *                                                                 03970000
           MOVE WS-REC-READ-CNT           TO WRJ-REC-NUMBER.            03980000
           MOVE WS-REJECT-REASON          TO WRJ-REASON.                03990000
           WRITE REJECT-REPORT-REC       FROM WS-REJ-DETAIL.            04000000
           ADD 1                         TO WS-REC-REJECT-CNT.          04010000
      *                                                                 04020000
       P80000-EXIT.                                                     04030000
           EXIT.                                                        04040000
           EJECT                                                        04050000
      ***************************************************************** 04060000
      *                                                               * 04070000
      *    PARAGRAPH:  P90000-WRITE-SUMMARY                            *04080000
      *                                                               * 04090000
      *    FUNCTION :  WRITE THE END-OF-RUN READ/ACCEPT/REJECT COUNTS * 04100000
      *      TO THE RUN SUMMARY FILE.                                 * 04110000
      *                                                                *04120000
      *    CALLED BY:  P00000-MAINLINE                                * 04130000
      *                                                               * 04140000
      ***************************************************************** 04150000
      *                                                                 04160000
       P90000-WRITE-SUMMARY.                                            04170000
      *                                                                 04180000
           WRITE RUN-SUMMARY-REC         FROM WS-SUM-TITLE.             04190000
      *                                                                 04200000
           MOVE 'UPDATE REQUESTS READ    ' TO WSD-LABEL.                04210000
           MOVE WS-REC-READ-CNT            TO WSD-COUNT.                04220000
           WRITE RUN-SUMMARY-REC          FROM WS-SUM-DETAIL.           04230000
      *                                                                 04240000
           MOVE 'ORDERS UPDATED          ' TO WSD-LABEL.                04250000
           MOVE WS-REC-ACCEPT-CNT          TO WSD-COUNT.                04260000
           WRITE RUN-SUMMARY-REC          FROM WS-SUM-DETAIL.           04270000
      *                                                                 04280000
           MOVE 'ORDERS REJECTED         ' TO WSD-LABEL.                04290000
           MOVE WS-REC-REJECT-CNT          TO WSD-COUNT.                04300000
           WRITE RUN-SUMMARY-REC          FROM WS-SUM-DETAIL.           04310000
      *                                                                 04320000
       P90000-EXIT.                                                     04330000
           EXIT.                                                        04340000
           EJECT                                                        04350000
