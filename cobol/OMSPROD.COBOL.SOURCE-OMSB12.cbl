       IDENTIFICATION DIVISION.                                         00010000
       PROGRAM-ID. OMSB12.                                              00020000
       AUTHOR. R L HAENSEL.                                             00030000
       INSTALLATION. MERIDIAN SECURITIES CORP - BATCH SYSTEMS.          00040000
       DATE-WRITTEN. 07/21/1988.                                        00050000
       DATE-COMPILED.                                                   00060000
       SECURITY.  THIS PROGRAM AND ITS LISTING ARE THE PROPERTY OF      00070000
           MERIDIAN SECURITIES CORP AND ARE NOT TO BE REPRODUCED OR     00080000
           DISCLOSED TO UNAUTHORIZED PERSONS WITHOUT WRITTEN PERMISSION.00090000
      *                                                                 00100000
      ***************************************************************** 00110000
      *              ORDER MANAGEMENT SYSTEM (OMS)                   *  00120000
      *                 MERIDIAN SECURITIES CORP                     *  00130000
      *                                                               * 00140000
      * PROGRAM :   OMSB12                                           *  00150000
      *                                                               * 00160000
      * FUNCTION:   PROGRAM OMSB12 IS A BATCH PROGRAM THAT WILL READ *  00170000
      *             THE CANCEL REQUEST FILE, LOCATE THE MASTER       *  00180000
      *             RECORD BY ORDER-ID, REFUSE THE CANCEL IF THE     *  00190000
      *             ORDER IS ALREADY FILLED OR ALREADY CANCELED, AND *  00200000
      *             OTHERWISE SET THE ORDER TO CANCELED STATUS.      *  00210000
      *             REJECTED REQUESTS ARE WRITTEN TO THE REJECT      *  00220000
      *             REPORT WITH THE REASON FOR REJECTION.            *  00230000
      *                                                               * 00240000
      * FILES   :   CANCEL REQUEST FILE    - LINE SEQUENTIAL (READ)  *  00250000
      *             ORDER MASTER FILE      - RELATIVE     (IN-OUT)   *  00260000
      *             REJECT REPORT          - LINE SEQUENTIAL (OUTPUT)*  00270000
      *             RUN SUMMARY            - LINE SEQUENTIAL (OUTPUT)*  00280000
      *                                                               * 00290000
      * TRANSACTIONS GENERATED: NONE                                 *  00300000
      *                                                               * 00310000
      * PFKEYS  :   NONE                                              * 00320000
      *                                                               * 00330000
      ***************************************************************** 00340000
      *             PROGRAM CHANGE LOG                                * 00350000
      *             -------------------                               * 00360000
      *                                                                *00370000
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          * 00380000
      *  --------   --------------------  --------------------------  * 00390000
      *                                                                *00400000
      *  07/21/88   R HAENSEL             ORIGINAL PROGRAM.            *00410000
      *                                                                *00420000
      *  04/03/92   R HAENSEL             TICKET OMS-0102.  A CANCEL  * 00430000
      *                                   REQUEST AGAINST AN UNKNOWN   *00440000
      *                                   ORDER-ID WAS ABENDING THE    *00450000
      *                                   JOB ON THE RANDOM READ.      *00460000
      *                                   P10000-CANCEL-LOOP NOW       *00470000
      *                                   CHECKS ORDMST-NOTFOUND AND   *00480000
      *                                   REJECTS THE REQUEST.         *00490000
      *                                                                *00500000
      *  11/05/98   D PRUETT              TICKET OMS-Y2K-0042.  NO    * 00510000
      *                                   DATE FIELDS OF OUR OWN ARE   *00520000
      *                                   STORED HERE -- WS-RUN-DATE   *00530000
      *                                   IS USED ONLY FOR THE RUN     *00540000
      *                                   SUMMARY TITLE LINE.  REVIEWED*00550000
      *                                   AND SIGNED OFF, NO CHANGE.   *00560000
      *                                                                *00570000
      *  08/14/04   J ABERNATHY           TICKET OMS-1221.  SETTLEMENTS*00580000
      *                                   DESK AUDIT NOTED THIS PROGRAM*00590000
      *                                   NEVER RECOMPUTED REMAINING-  *00600000
      *                                   QUANTITY/FILL-RATE ON A      *00610000
      *                                   CANCEL, UNLIKE OMSB10 AND    *00620000
      *                                   OMSB11.  ADDED THE SAME CALL *00630000
      *                                   TO OMSS01 BEFORE THE REWRITE *00640000
      *                                   SO ALL THREE DRIVERS AGREE.  *00650000
      *                                                                *00660000
      ***************************************************************** 00670000
           EJECT                                                        00680000
       ENVIRONMENT DIVISION.                                            00690000
      *                                                                 00700000
       CONFIGURATION SECTION.                                           00710000
       SPECIAL-NAMES.                                                   00720000
           C01 IS TOP-OF-FORM.                                          00730000
      *                                                                 00740000
       INPUT-OUTPUT SECTION.                                            00750000
      *                                                                 00760000
       FILE-CONTROL.                                                    00770000
      *                                                                 00780000
           SELECT CANCEL-REQUEST-FILE ASSIGN TO CANREQIN                00790000
                                      ORGANIZATION IS LINE SEQUENTIAL   00800000
                                      FILE STATUS IS WS-CANREQ-STATUS.  00810000
      *                                                                 00820000
           SELECT ORDER-MASTER-FILE   ASSIGN TO ORDMSTR                 00830000
                                      ORGANIZATION IS RELATIVE          00840000
                                      ACCESS IS DYNAMIC                 00850000
                                      RELATIVE KEY IS WS-ORDMST-RELKEY  00860000
                                      FILE STATUS IS WS-ORDMST-STATUS.  00870000
      *                                                                 00880000
           SELECT REJECT-REPORT-FILE  ASSIGN TO ORDREJPT                00890000
                                      ORGANIZATION IS LINE SEQUENTIAL   00900000
                                      FILE STATUS IS WS-ORDREJ-STATUS.  00910000
      *                                                                 00920000
           SELECT RUN-SUMMARY-FILE    ASSIGN TO ORDSUMPT                00930000
                                      ORGANIZATION IS LINE SEQUENTIAL   00940000
                                      FILE STATUS IS WS-ORDSUM-STATUS.  00950000
           EJECT                                                        00960000
       DATA DIVISION.                                                   00970000
      *                                                                 00980000
       FILE SECTION.                                                    00990000
      *                                                                 01000000
       FD  CANCEL-REQUEST-FILE                                          01010000
           LABEL RECORDS ARE STANDARD                                   01020000
           RECORDING MODE IS F                                          01030000
           RECORD CONTAINS 10 CHARACTERS.                               01040000
      *                                                                 01050000
           COPY VORDCAN.                                                01060000
           EJECT                                                        01070000
       FD  ORDER-MASTER-FILE                                            01080000
           LABEL RECORDS ARE STANDARD                                   01090000
           RECORD CONTAINS 256 CHARACTERS.                              01100000
      *                                                                 01110000
           COPY VORDMST.                                                01120000
           EJECT                                                        01130000
       FD  REJECT-REPORT-FILE                                           01140000
           LABEL RECORDS ARE STANDARD                                   01150000
           RECORDING MODE IS F                                          01160000
           RECORD CONTAINS 133 CHARACTERS.                              01170000
      *                                                                 01180000
       01  REJECT-REPORT-REC           PIC X(133).                      01190000
      *                                                                 01200000
       FD  RUN-SUMMARY-FILE                                             01210000
           LABEL RECORDS ARE STANDARD                                   01220000
           RECORDING MODE IS F                                          01230000
           RECORD CONTAINS 80 CHARACTERS.                               01240000
      *                                                                 01250000
       01  RUN-SUMMARY-REC             PIC X(80).                       01260000
           EJECT                                                        01270000
       WORKING-STORAGE SECTION.                                         01280000
      *                                                                 01290000
      ***************************************************************** 01300000
      *    77 LEVEL DATA ITEMS HERE  (SUBSCRIPTS, INDEXES ETC.)       * 01310000
      ***************************************************************** 01320000
      *                                                                 01330000
       77  WS-SUB1                     PIC S9(4) COMP VALUE +0.         01340000
      *                                                                 01350000
      ***************************************************************** 01360000
      *    SWITCHES                                                   * 01370000
      ***************************************************************** 01380000
      *                                                                 01390000
       01  WS-SWITCHES.                                                 01400000
           05  WS-END-OF-PROCESS-SW    PIC X     VALUE SPACES.          01410000
               88  END-OF-PROCESS              VALUE 'Y'.               01420000
           05  FILLER                  PIC X(09) VALUE SPACES.          01430000
      *                                                                 01440000
      ***************************************************************** 01450000
      *    MISCELLANEOUS WORK FIELDS                                  * 01460000
      ***************************************************************** 01470000
      *                                                                 01480000
       01  WS-MISCELLANEOUS-FIELDS.                                     01490000
           05  WS-CANREQ-STATUS        PIC XX    VALUE SPACES.          01500000
               88  CANREQ-OK                    VALUE '  ' '00'.        01510000
               88  CANREQ-END                   VALUE '10'.             01520000
               88  CANREQ-ERR                   VALUE '30' '35' '37'.   01530000
           05  WS-ORDMST-STATUS        PIC XX    VALUE SPACES.          01540000
               88  ORDMST-OK                    VALUE '  ' '00'.        01550000
               88  ORDMST-NOTFOUND              VALUE '23'.             01560000
               88  ORDMST-ERR                   VALUE '30' '35' '37'.   01570000
           05  WS-ORDREJ-STATUS        PIC XX    VALUE SPACES.          01580000
           05  WS-ORDSUM-STATUS        PIC XX    VALUE SPACES.          01590000
           05  WS-RUN-DATE              PIC 9(08) VALUE ZEROES.         01600000
           05  WS-RUN-DATE-R REDEFINES                                  01610000
               WS-RUN-DATE.                                             01620000
               07  WS-RD-CCYY           PIC 9(04).                      01630000
               07  WS-RD-MM             PIC 9(02).                      01640000
               07  WS-RD-DD             PIC 9(02).                      01650000
           05  WS-RUN-TIME              PIC 9(08) VALUE ZEROES.         01660000
           05  WS-RUN-TIME-R REDEFINES                                  01670000
               WS-RUN-TIME.                                             01680000
               07  WS-RT-HH             PIC 9(02).                      01690000
               07  WS-RT-MM             PIC 9(02).                      01700000
               07  WS-RT-SS             PIC 9(02).                      01710000
               07  WS-RT-HUND           PIC 9(02).                      01720000
           05  WS-ORDMST-RELKEY         PIC 9(10) VALUE ZEROES COMP.    01730000
           05  FILLER                   REDEFINES WS-ORDMST-RELKEY.     01740000
               07  WS-ORDMST-RELKEY-ALPHA PIC X(10).                    01750000
           05  WS-REJECT-REASON         PIC X(60) VALUE SPACES.         01760000
           05  WS-REC-READ-CNT          PIC S9(7) VALUE ZEROES COMP.    01770000
           05  WS-REC-ACCEPT-CNT        PIC S9(7) VALUE ZEROES COMP.    01780000
           05  WS-REC-REJECT-CNT        PIC S9(7) VALUE ZEROES COMP.    01790000
           EJECT                                                        01800000
      ***************************************************************** 01810000
      *    REJECT REPORT DETAIL LINE                                  * 01820000
      ***************************************************************** 01830000
      *                                                                 01840000
       01  WS-REJ-DETAIL.                                               01850000
           05  WRJ-ORDER-NO-LIT         PIC X(11) VALUE 'ORDER-REQ #'.  01860000
           05  WRJ-REC-NUMBER           PIC ZZZ,ZZ9.                    01870000
           05  FILLER                   PIC X(02) VALUE SPACES.         01880000
           05  WRJ-REASON               PIC X(60) VALUE SPACES.         01890000
           05  FILLER                   PIC X(54) VALUE SPACES.         01900000
      *                                                                 01910000
      ***************************************************************** 01920000
      *    RUN SUMMARY DETAIL LINES                                   * 01930000
      ***************************************************************** 01940000
      *                                                                 01950000
       01  WS-SUM-TITLE.                                                01960000
           05  FILLER                   PIC X(18) VALUE                 01970000
               'OMSB12 RUN SUMMARY'.                                    01980000
           05  FILLER                   PIC X(04) VALUE ' AS '.         01990000
           05  WST-RUN-CCYY              PIC 9(04).                     02000000
           05  FILLER                   PIC X     VALUE '-'.            02010000
           05  WST-RUN-MM                PIC 9(02).                     02020000
           05  FILLER                   PIC X     VALUE '-'.            02030000
           05  WST-RUN-DD                PIC 9(02).                     02040000
           05  FILLER                   PIC X(47) VALUE SPACES.         02050000
      *                                                                 02060000
       01  WS-SUM-DETAIL.                                               02070000
           05  WSD-LABEL                PIC X(24) VALUE SPACES.         02080000
           05  WSD-COUNT                PIC ZZZ,ZZ9.                    02090000
           05  FILLER                   PIC X(49) VALUE SPACES.         02100000
           EJECT                                                        02110000
           COPY OMSS01CY.                                               02120000
           EJECT                                                        02130000
       PROCEDURE DIVISION.                                              02140000
      *                                                                 02150000
      ***************************************************************** 02160000
      *                                                               * 02170000
      *    PARAGRAPH:  P00000-MAINLINE                                * 02180000
      *                                                               * 02190000
      *    FUNCTION :  PROGRAM ENTRY, OPEN FILES, DRIVE THE CANCEL    * 02200000
      *      LOOP, WRITE THE RUN SUMMARY, CLOSE FILES.                * 02210000
      *                                                               * 02220000
      *    CALLED BY:  NONE                                           * 02230000
      *                                                               * 02240000
      ***************************************************************** 02250000
      *                                                                 02260000
       P00000-MAINLINE.                                                 02270000
      *                                                                 02280000
           ACCEPT WS-RUN-DATE           FROM DATE YYYYMMDD.             02290000
           ACCEPT WS-RUN-TIME           FROM TIME.                      02300000
      *                                                                 02310000
           OPEN INPUT  CANCEL-REQUEST-FILE                              02320000
                I-O    ORDER-MASTER-FILE                                02330000
                OUTPUT REJECT-REPORT-FILE                               02340000
                       RUN-SUMMARY-FILE.                                02350000
      *                                                                 02360000
           PERFORM P10000-CANCEL-LOOP   THRU P10000-EXIT                02370000
               UNTIL CANREQ-END OR CANREQ-ERR                           02380000
                     OR END-OF-PROCESS.                                 02390000
      *                                                                 02400000
           PERFORM P90000-WRITE-SUMMARY THRU P90000-EXIT.               02410000
      *                                                                 02420000
           CLOSE CANCEL-REQUEST-FILE                                    02430000
                 ORDER-MASTER-FILE                                      02440000
                 REJECT-REPORT-FILE                                     02450000
                 RUN-SUMMARY-FILE.                                      02460000
      *                                                                 02470000
           GOBACK.                                                      02480000
      *                                                                 02490000
       P00000-EXIT.                                                     02500000
           EXIT.                                                        02510000
           EJECT                                                        02520000
      ***************************************************************** 02530000
      *                                                               * 02540000
      *    PARAGRAPH:  P10000-CANCEL-LOOP                             * 02550000
      *                                                               * 02560000
      *    FUNCTION :  READ ONE CANCEL REQUEST, LOCATE THE MASTER     * 02570000
      *      RECORD, REJECT IF NOT FOUND OR NOT CANCELABLE, ELSE      * 02580000
      *      SET THE ORDER TO CANCELED, CALL OMSS01 TO RECOMPUTE THE  * 02590000
      *      REMAINING-QUANTITY/FILL-RATE PAIR, AND REWRITE.           *02600000
      *                                                                *02610000
      *    CALLED BY:  P00000-MAINLINE                                * 02620000
      *                                                               * 02630000
      ***************************************************************** 02640000
      *                                                                 02650000
       P10000-CANCEL-LOOP.                                              02660000
      *                                                                 02670000
           READ CANCEL-REQUEST-FILE INTO CANCEL-REQUEST-RECORD.         02680000
      *                                                                 02690000
           IF CANREQ-END OR CANREQ-ERR                                  02700000
               GO TO P10000-EXIT.                                       02710000
      *                                                                 02720000
           ADD 1                        TO WS-REC-READ-CNT.             02730000
           MOVE SPACES                  TO WS-REJECT-REASON.            02740000
           MOVE CAN-ORDER-ID            TO WS-ORDMST-RELKEY.            02750000
      *                                                                 02760000
           READ ORDER-MASTER-FILE                                       02770000
               INVALID KEY                                              02780000
                   MOVE 'ORDER NOT FOUND'                               02790000
                                         TO WS-REJECT-REASON.           02800000
      *                                                                 02810000
           IF WS-REJECT-REASON          NOT = SPACES                    02820000
               PERFORM P80000-WRITE-REJECT THRU P80000-EXIT             02830000
               GO TO P10000-EXIT.                                       02840000
      *                                                                 02850000
           PERFORM P20000-CANCEL-GUARD   THRU P20000-EXIT.              02860000
      *                                                                 02870000
           IF WS-REJECT-REASON          NOT = SPACES                    02880000
               PERFORM P80000-WRITE-REJECT THRU P80000-EXIT             02890000
               GO TO P10000-EXIT.                                       02900000
      *                                                                 02910000
           MOVE 'CANCELED'               TO ORDMST-STATUS.              02920000
      *                                                                 02930000
           MOVE ORDMST-QUANTITY          TO OMSS01-QUANTITY.            02940000
           MOVE ORDMST-FILLED-QUANTITY   TO OMSS01-FILLED-QUANTITY.     02950000
           CALL 'OMSS01'                 USING OMSS01-PARMS.            02960000
      *                                                                 02970000
           REWRITE ORDER-MASTER-RECORD                                  02980000
               INVALID KEY                                              02990000
                   MOVE 'MASTER FILE REWRITE FAILED'                    03000000
                                         TO WS-REJECT-REASON            03010000
                   PERFORM P80000-WRITE-REJECT THRU P80000-EXIT         03020000
                   GO TO P10000-EXIT.                                   03030000
      *                                                                 03040000
           ADD 1                         TO WS-REC-ACCEPT-CNT.          03050000
      *                                                                 03060000
       P10000-EXIT.                                                     03070000
           EXIT.                                                        03080000
           EJECT                                                        03090000
      ***************************************************************** 03100000
      *                                                               * 03110000
      *    PARAGRAPH:  P20000-CANCEL-GUARD                            * 03120000
      *                                                               * 03130000
      *    FUNCTION :  GUARDS AGAINST CANCELING A CLOSED ORDER.  A    * 03140000
      *      FILLED ORDER MAY NOT BE CANCELED; AN ALREADY-CANCELED    * 03150000
      *      ORDER MAY NOT BE CANCELED AGAIN.                          *03160000
      *                                                                *03170000
      *    CALLED BY:  P10000-CANCEL-LOOP                              *03180000
      *                                                               * 03190000
      ***************************************************************** 03200000
      *                                                                 03210000
       P20000-CANCEL-GUARD.                                             03220000
      *                                                                 03230000
           IF ORDMST-STATUS-FILLED                                      03240000
               MOVE 'CANNOT CANCEL FILLED ORDER'                        03250000
                                         TO WS-REJECT-REASON            03260000
               GO TO P20000-EXIT.                                       03270000
      *                                                                 03280000
           IF ORDMST-STATUS-CANCELED                                    03290000
               MOVE 'ORDER IS ALREADY CANCELED'                         03300000
                                         TO WS-REJECT-REASON.           03310000
      *                                                                 03320000
       P20000-EXIT.                                                     03330000
           EXIT.                                                        03340000
           EJECT                                                        03350000
      ***************************************************************** 03360000
      *                                                               * 03370000
      *    PARAGRAPH:  P80000-WRITE-REJECT                             *03380000
      *                                                               * 03390000
      *    FUNCTION :  WRITE ONE LINE TO THE REJECT REPORT NAMING THE * 03400000
      *      INPUT RECORD NUMBER AND THE REJECTION REASON.             *03410000
      *                                                                *03420000
      *    CALLED BY:  P10000-CANCEL-LOOP                              *03430000
      *                                                               * 03440000
      ***************************************************************** 03450000
      *                                                                 03460000
       P80000-WRITE-REJECT.                                             03470000
      *                                                                 03480000
           MOVE WS-REC-READ-CNT           TO WRJ-REC-NUMBER.            03490000
           MOVE WS-REJECT-REASON          TO WRJ-REASON.                03500000
           WRITE REJECT-REPORT-REC       FROM WS-REJ-DETAIL.            03510000
           ADD 1                         TO WS-REC-REJECT-CNT.          03520000
      *                                                                 03530000
       P80000-EXIT.                                                     03540000
           EXIT.                                                        03550000
           EJECT                                                        03560000
      ***************************************************************** 03570000
      *                                                               * 03580000
      *    PARAGRAPH:  P90000-WRITE-SUMMARY                            *03590000
      *                                                               * 03600000
      *    FUNCTION :  WRITE THE END-OF-RUN READ/ACCEPT/REJECT COUNTS * 03610000
      *      TO THE RUN SUMMARY FILE.                                 * 03620000
      *                                                                *03630000
      *    CALLED BY:  P00000-MAINLINE                                * 03640000
      *                                                               * 03650000
      ***************************************************************** 03660000
      *                                                                 03670000
       P90000-WRITE-SUMMARY.                                            03680000
      *                                                                 03690000
           MOVE WS-RD-CCYY                TO WST-RUN-CCYY.              03700000
           MOVE WS-RD-MM                  TO WST-RUN-MM.                03710000
           MOVE WS-RD-DD                  TO WST-RUN-DD.                03720000
           WRITE RUN-SUMMARY-REC         FROM WS-SUM-TITLE.             03730000
      *                                                                 03740000
           MOVE 'CANCEL REQUESTS READ    ' TO WSD-LABEL.                03750000
           MOVE WS-REC-READ-CNT            TO WSD-COUNT.                03760000
           WRITE RUN-SUMMARY-REC          FROM WS-SUM-DETAIL.           03770000
      *                                                                 03780000
           MOVE 'ORDERS CANCELED         ' TO WSD-LABEL.                03790000
           MOVE WS-REC-ACCEPT-CNT          TO WSD-COUNT.                03800000
           WRITE RUN-SUMMARY-REC          FROM WS-SUM-DETAIL.           03810000
      *                                                                 03820000
           MOVE 'ORDERS REJECTED         ' TO WSD-LABEL.                03830000
           MOVE WS-REC-REJECT-CNT          TO WSD-COUNT.                03840000
           WRITE RUN-SUMMARY-REC          FROM WS-SUM-DETAIL.           03850000
      *                                                                 03860000
       P90000-EXIT.                                                     03870000
           EXIT.                                                        03880000
           EJECT                                                        03890000
