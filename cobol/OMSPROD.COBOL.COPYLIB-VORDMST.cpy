      ***************************************************************** 00010000
      * ORDER MASTER RECORD  -- RELATIVE FILE (WAS: IMS ORDER SEGMENT)* 00020000
      * KEYED BY RELATIVE RECORD NUMBER.  ORDMST-ORDER-ID IS CARRIED  * 00030000
      * AS A DATA FIELD AND CROSS-CHECKED AGAINST THE RELATIVE KEY ON * 00040000
      * EVERY RANDOM READ/REWRITE -- SEE OMSB11/OMSB12 P20000-STATUS- * 00050000
      * GUARD PARAGRAPHS.                                             * 00060000
      ***************************************************************** 00070000
       01  ORDER-MASTER-RECORD.                                         00080000
           05  ORDMST-ORDER-ID         PIC 9(10).                       00090000
           05  ORDMST-USER-ID          PIC 9(10).                       00100000
           05  ORDMST-SECURITY-ID      PIC 9(10).                       00110000
           05  ORDMST-ORDER-NO         PIC X(14).                       00120000
           05  ORDMST-ORDER-NO-R REDEFINES                              00130000
               ORDMST-ORDER-NO.                                         00140000
               10  ORDMST-ORDNO-PREFIX PIC X(03).                       00150000
               10  ORDMST-ORDNO-DATE   PIC 9(08).                       00160000
               10  ORDMST-ORDNO-DASH   PIC X(01).                       00170000
               10  ORDMST-ORDNO-SEQ    PIC 9(04).                       00180000
           05  ORDMST-SIDE             PIC X(04).                       00190000
               88  ORDMST-SIDE-BUY             VALUE 'BUY '.            00200000
               88  ORDMST-SIDE-SELL            VALUE 'SELL'.            00210000
           05  ORDMST-ORDER-TYPE       PIC X(10).                       00220000
               88  ORDMST-TYPE-MARKET          VALUE 'MARKET'.          00230000
               88  ORDMST-TYPE-LIMIT           VALUE 'LIMIT'.           00240000
               88  ORDMST-TYPE-STOP            VALUE 'STOP'.            00250000
               88  ORDMST-TYPE-STOP-LIMIT      VALUE 'STOP_LIMIT'.      00260000
           05  ORDMST-QUANTITY         PIC S9(14)V9(4) COMP-3.          00270000
           05  ORDMST-PRICE            PIC S9(14)V9(4) COMP-3.          00280000
           05  ORDMST-STOP-PRICE       PIC S9(14)V9(4) COMP-3.          00290000
           05  ORDMST-TIME-IN-FORCE    PIC X(03).                       00300000
               88  ORDMST-TIF-DAY              VALUE 'DAY'.             00310000
               88  ORDMST-TIF-GTC              VALUE 'GTC'.             00320000
               88  ORDMST-TIF-IOC              VALUE 'IOC'.             00330000
               88  ORDMST-TIF-FOK              VALUE 'FOK'.             00340000
           05  ORDMST-STATUS           PIC X(08).                       00350000
               88  ORDMST-STATUS-NEW           VALUE 'NEW'.             00360000
               88  ORDMST-STATUS-PARTIAL       VALUE 'PARTIAL'.         00370000
               88  ORDMST-STATUS-FILLED        VALUE 'FILLED'.          00380000
               88  ORDMST-STATUS-CANCELED      VALUE 'CANCELED'.        00390000
               88  ORDMST-STATUS-REJECTED      VALUE 'REJECTED'.        00400000
               88  ORDMST-STATUS-EXPIRED       VALUE 'EXPIRED'.         00410000
           05  ORDMST-FILLED-QUANTITY  PIC S9(14)V9(4) COMP-3.          00420000
           05  ORDMST-AVERAGE-PRICE    PIC S9(14)V9(4) COMP-3.          00430000
           05  ORDMST-COMMISSION       PIC S9(14)V9(4) COMP-3.          00440000
           05  ORDMST-ORDER-DATE       PIC 9(08).                       00450000
           05  ORDMST-ORDER-DATE-R REDEFINES                            00460000
               ORDMST-ORDER-DATE.                                       00470000
               10  ORDMST-OD-YYYY      PIC 9(04).                       00480000
               10  ORDMST-OD-MM        PIC 9(02).                       00490000
               10  ORDMST-OD-DD        PIC 9(02).                       00500000
           05  ORDMST-ORDER-TIME       PIC 9(06).                       00510000
           05  ORDMST-VALID-UNTIL-DATE PIC 9(08).                       00520000
           05  ORDMST-NOTES            PIC X(100).                      00530000
           05  FILLER                  PIC X(05).                       00540000
      ***************************************************************** 00550000
      * THE NUMBER OF BYTES DESCRIBED BY THIS LAYOUT IS 256 (251 OF   * 00560000
      * BUSINESS DATA PER THE ORIGINAL SYSTEMS-PLANNING WORKSHEET,    * 00570000
      * PLUS A 5-BYTE RESERVE FILLER ADDED 1991 FOR FUTURE FIELDS)    * 00580000
      ***************************************************************** 00590000
