      ***************************************************************** 00010000
      * CANCEL REQUEST RECORD -- LINE SEQUENTIAL INPUT TO OMSB12      * 00020000
      * ORDER-ID ONLY -- NO RESERVE FILLER ON THIS ONE, PER THE        *00030000
      * ORIGINAL ORDER-ENTRY SYSTEMS-PLANNING WORKSHEET FOR CANCELS.  * 00040000
      ***************************************************************** 00050000
       01  CANCEL-REQUEST-RECORD.                                       00060000
           05  CAN-ORDER-ID            PIC 9(10).                       00070000
